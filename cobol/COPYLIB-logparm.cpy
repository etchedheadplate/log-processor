000100*---------------------------------------------------------------*         
000200* COPYLIB-LOGPARM                                                 OMP0231 
000300* PARAMETER BLOCK PASSED LOGRPT (DRIVER) -> LOGENGIN (ENGINE).    OMP0231 
000400* REBUILT FROM COPYLIB-UNEMT (05/05/20) -- SAME OCCURS DEPENDING  OMP0231 
000500* ON HABIT, NOW HOLDING THE RUN'S LOG-FILE LIST INSTEAD OF A      OMP0231 
000600* TABLE OF CLAIM IDS.                                             OMP0231 
000700*---------------------------------------------------------------*         
000800 01  LOG-FILE-COUNT            PIC S9(03) USAGE IS COMP.                  
000900 01  LOG-FILE-INDEX            PIC S9(03) USAGE IS COMP.                  
001000*                                                                         
001100 01  LOG-PARM-RECORD.                                                     
001200     05  PARM-REPORT-TYPE              PIC X(08).                         
001300         88  PARM-TYPE-AVERAGE               VALUE 'average '.            
001400         88  PARM-TYPE-MEDIAN                VALUE 'median  '.            
001500     05  PARM-GROUP-FIELD               PIC X(13).                        
001600     05  PARM-TARGET-FIELD              PIC X(13).                        
001700     05  PARM-DATE-FILTER               PIC X(10).                        
001800*---------------------------------------------------------------*         
001900* 05/18/04 MCN  DATE FILTER BROKEN OUT SO 2050-VALIDATE-DATE-     OMP0231 
002000*               FILTER CAN CHECK THE DASH POSITIONS AND TEST      OMP0231 
002100*               EACH PIECE FOR NUMERIC WITHOUT AN UNSTRING.       OMP0231 
002200*---------------------------------------------------------------*         
002300     05  PARM-DATE-FILTER-R  REDEFINES PARM-DATE-FILTER.                  
002400         10  PARM-DATE-FILTER-YYYY       PIC X(04).                       
002500         10  PARM-DATE-FILTER-DASH-1     PIC X(01).                       
002600         10  PARM-DATE-FILTER-MM         PIC X(02).                       
002700         10  PARM-DATE-FILTER-DASH-2     PIC X(01).                       
002800         10  PARM-DATE-FILTER-DD         PIC X(02).                       
002900     05  PARM-DATE-FILTER-SW            PIC X(01).                        
003000         88  PARM-DATE-FILTER-PRESENT        VALUE 'Y'.                   
003100         88  PARM-DATE-FILTER-ABSENT         VALUE 'N'.                   
003200     05  PARM-LOG-FILE-TABLE OCCURS 1 TO 5 TIMES                          
003300             DEPENDING ON LOG-FILE-COUNT                                  
003400             INDEXED BY PARM-FILE-IDX.                                    
003500         10  PARM-LOG-FILE-NAME         PIC X(44).                        
003600         10  PARM-LOG-FILE-FOUND-SW     PIC X(01).                        
003700             88  PARM-LOG-FILE-FOUND         VALUE 'Y'.                   
003800             88  PARM-LOG-FILE-MISSING       VALUE 'N'.                   
003900*---------------------------------------------------------------*         
004000* RESULT BLOCK HANDED BACK FROM LOGENGIN SO LOGRPT CAN FORM THE   OMP0231 
004100* "ERROR: <MESSAGE>" LINE AND SET THE JOB'S RETURN CODE.          OMP0231 
004200*---------------------------------------------------------------*         
004300 01  LOG-RESULT-BLOCK.                                                    
004400     05  RESULT-RETURN-CODE            PIC S9(04) USAGE IS COMP.          
004500     05  RESULT-MESSAGE                PIC X(72).                         
004600     05  RESULT-MESSAGE-R  REDEFINES RESULT-MESSAGE.                      
004700         10  RESULT-MESSAGE-WORD-1      PIC X(24).                        
004800         10  FILLER                     PIC X(48).                        
