000100*---------------------------------------------------------------*         
000200* COPYLIB-LOGREC                                                  OMP0162 
000300* ONE WEB-ACCESS LOG RECORD, FIXED 120 BYTES, ONE PER LINE.       OMP0162 
000400* REBUILT FROM COPYLIB-UNEMC (08/20/20) FOR THE LOG REPORT JOB.   OMP0162 
000500*---------------------------------------------------------------*         
000600 01  LOG-RECORD.                                                          
000700     05  LOG-DATE                       PIC X(10).                        
000800     05  LOG-DATE-R   REDEFINES LOG-DATE.                                 
000900         10  LOG-DATE-YYYY               PIC X(04).                       
001000         10  FILLER                      PIC X(01).                       
001100         10  LOG-DATE-MM                  PIC X(02).                      
001200         10  FILLER                      PIC X(01).                       
001300         10  LOG-DATE-DD                  PIC X(02).                      
001400     05  LOG-TIME                       PIC X(08).                        
001500     05  LOG-URL                        PIC X(40).                        
001600     05  LOG-STATUS                     PIC 9(03).                        
001700     05  LOG-RESP-TIME                  PIC 9(07)V9(03).                  
001800     05  LOG-RESP-TIME-ED  REDEFINES LOG-RESP-TIME                        
001900                                       PIC 9(10).                         
002000     05  LOG-BYTES                      PIC 9(09).                        
002100     05  LOG-AGENT-OS                   PIC X(20).                        
002200     05  LOG-VALID-NUM                  PIC X(01).                        
002300         88  LOG-TARGET-IS-NUMERIC           VALUE 'Y'.                   
002400         88  LOG-TARGET-NOT-NUMERIC          VALUE 'N'.                   
002500*---------------------------------------------------------------*         
002600* 03/22/97 RT   PADDED OUT TO THE FULL 120-BYTE LOGDDn RECORD --  OMP0162 
002700*               SEE THE JCL -- RESERVED FOR WHATEVER OPERATIONS   OMP0162 
002800*               TACKS ON NEXT.                                    OMP0162 
002900*---------------------------------------------------------------*         
003000     05  FILLER                         PIC X(19).                        
