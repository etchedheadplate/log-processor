000100*---------------------------------------------------------------*         
000200* COPYLIB-LOGFORM                                                 OMP0231 
000300* PRINT-EDIT LAYOUT FOR THE LOG REPORT, REBUILT FROM              OMP0231 
000400* COPYLIB-UNEMFORM (08/20/20).  ONE DETAIL LINE PER GROUP,        OMP0231 
000500* RANKED BY RECORD COUNT DESCENDING.                              OMP0231 
000600*---------------------------------------------------------------*         
000700 01  LOG-HEADING-LINE-1.                                                  
000800     05  FILLER                  PIC X(05) VALUE SPACE.                   
000900     05  HL1-GROUP-FIELD         PIC X(40) VALUE SPACE.                   
001000     05  FILLER                  PIC X(02) VALUE SPACE.                   
001100     05  FILLER                  PIC X(05) VALUE 'total'.                 
001200     05  FILLER                  PIC X(02) VALUE SPACE.                   
001300     05  HL1-AGG-LABEL           PIC X(20) VALUE SPACE.                   
001400     05  FILLER                  PIC X(59) VALUE SPACE.                   
001500*---------------------------------------------------------------*         
001600 01  LOG-HEADING-LINE-2.                                                  
001700     05  FILLER                  PIC X(05) VALUE ALL '-'.                 
001800     05  FILLER                  PIC X(02) VALUE SPACE.                   
001900     05  FILLER                  PIC X(40) VALUE ALL '-'.                 
002000     05  FILLER                  PIC X(02) VALUE SPACE.                   
002100     05  FILLER                  PIC X(07) VALUE ALL '-'.                 
002200     05  FILLER                  PIC X(02) VALUE SPACE.                   
002300     05  FILLER                  PIC X(17) VALUE ALL '-'.                 
002400     05  FILLER                  PIC X(58) VALUE SPACE.                   
002500*---------------------------------------------------------------*         
002600 01  LOG-DETAIL-LINE.                                                     
002700     05  DL-RANK                 PIC Z(4)9.                               
002800     05  FILLER                  PIC X(02) VALUE SPACE.                   
002900     05  DL-GROUP-VALUE          PIC X(40).                               
003000     05  FILLER                  PIC X(02) VALUE SPACE.                   
003100     05  DL-TOTAL                PIC Z(8)9.                               
003200     05  FILLER                  PIC X(02) VALUE SPACE.                   
003300     05  DL-AGG                  PIC -(8)9.999.                           
003400     05  FILLER                  PIC X(60) VALUE SPACE.                   
003500*---------------------------------------------------------------*         
003600*---------------------------------------------------------------*         
003700* 05/18/04 MCN  WIDENED TO ONE BIG TEXT FIELD -- THE EMPTY-       OMP0231 
003800*               RESULT LINE NAMES BOTH THE GROUP FIELD AND THE    OMP0231 
003900*               TARGET FIELD, SO IT IS BUILT WITH STRING IN       OMP0231 
004000*               5900-PRINT-EMPTY-RESULT RATHER THAN MOVED INTO    OMP0231 
004100*               A SINGLE PHRASE SLOT.                             OMP0231 
004200*---------------------------------------------------------------*         
004300 01  LOG-EMPTY-RESULT-LINE.                                               
004400     05  ER-MESSAGE-TEXT         PIC X(100) VALUE SPACE.                  
004500     05  FILLER                  PIC X(33) VALUE SPACE.                   
