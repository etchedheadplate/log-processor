000100*****************************************************************         
000200* PROGRAM NAME:    LOGRPT                                                 
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 11/30/94 D. QUINTERO    CREATED.  DRIVER FOR THE WEB LOG REPORT         
000900*                         JOB, REPLACES THE ONE-OFF AWK SCRIPTS           
001000*                         OPERATIONS HAD BEEN RUNNING BY HAND.            
001100* 02/14/95 D. QUINTERO    ADDED MEDIAN REPORT TYPE PER REQUEST    OMP0114 
001200*                         FROM CAPACITY PLANNING (TICKET OMP-114).OMP0114 
001300* 07/09/96 R. TANAKA      FILE-NOT-FOUND NOW LISTS ALL MISSING            
001400*                         FILES INSTEAD OF JUST THE FIRST ONE.            
001500* 03/22/97 R. TANAKA      RAISED MAX-LOG-FILES FROM 3 TO 5 SLOTS  OMP0162 
001600*                         SO A WEEK'S WORTH OF DAILY LOGS FITS IN OMP0162 
001700*                         ONE RUN (OMP-162).                      OMP0162 
001800* 01/04/99 E. ACKERMAN    Y2K REMEDIATION -- SEE COPYLIB-PRINTCTL Y2K9901 
001900*                         FOR THE CENTURY WINDOWING LOGIC.        Y2K9901 
002000* 06/11/99 E. ACKERMAN    VERIFIED CLEAN FOR 01/01/2000 ROLLOVER. Y2K9901 
002100* 09/02/01 E. ACKERMAN    RESTRUCTURED VALIDATION INTO ITS OWN            
002200*                         PARAGRAPHS, REMOVED FALL-THROUGH LOGIC.         
002300* 05/18/04 M. CONNOR      PARAMETER CARD NOW CARRIES THE OPTIONAL OMP0231 
002400*                         DATE FILTER (OMP-231).                  OMP0231 
002500* 11/14/08 J. PRUITT      DROPPED COPYLIB-PRINTCTL -- THIS DRIVER OMP0258 
002600*                         NEVER PRINTED A DATE OR PAGE HEADER OF  OMP0258 
002700*                         ITS OWN (OMP-258).                      OMP0258 
002800* 03/09/09 J. PRUITT      DROPPED THE MISSING-FILE-LIST CELL      OMP0262 
002900*                         TABLE -- 2190-BUILD-MISSING-FILES-MSG   OMP0262 
003000*                         STRING/POINTER AND NEVER TOUCHED THE    OMP0262 
003100*                         CELLS (OMP-262).                        OMP0262 
003200*****************************************************************         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.  LOGRPT.                                                     
003500 AUTHOR. D. QUINTERO.                                                     
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003700 DATE-WRITTEN. 11/30/94.                                                  
003800 DATE-COMPILED.                                                           
003900 SECURITY. NON-CONFIDENTIAL.                                              
004000*===============================================================*         
004100 ENVIRONMENT DIVISION.                                                    
004200*---------------------------------------------------------------*         
004300 CONFIGURATION SECTION.                                                   
004400*---------------------------------------------------------------*         
004500 SOURCE-COMPUTER. IBM-3081.                                               
004600 OBJECT-COMPUTER. IBM-3081.                                               
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS REPORT-TYPE-CLASS IS 'A' THRU 'Z'                              
005000     SWITCH-0 IS UPSI-0  ON STATUS IS UPSI-0-ON                           
005100                           OFF STATUS IS UPSI-0-OFF.                      
005200*---------------------------------------------------------------*         
005300 INPUT-OUTPUT SECTION.                                                    
005400*---------------------------------------------------------------*         
005500 FILE-CONTROL.                                                            
005600     SELECT PARM-FILE ASSIGN TO PARMDD                                    
005700         FILE STATUS IS WS-PARM-STATUS.                                   
005800     SELECT LOG-FILE-1 ASSIGN TO LOGDD1                                   
005900         FILE STATUS IS WS-LOGF-STATUS-1.                                 
006000     SELECT LOG-FILE-2 ASSIGN TO LOGDD2                                   
006100         FILE STATUS IS WS-LOGF-STATUS-2.                                 
006200     SELECT LOG-FILE-3 ASSIGN TO LOGDD3                                   
006300         FILE STATUS IS WS-LOGF-STATUS-3.                                 
006400     SELECT LOG-FILE-4 ASSIGN TO LOGDD4                                   
006500         FILE STATUS IS WS-LOGF-STATUS-4.                                 
006600     SELECT LOG-FILE-5 ASSIGN TO LOGDD5                                   
006700         FILE STATUS IS WS-LOGF-STATUS-5.                                 
006800*===============================================================*         
006900 DATA DIVISION.                                                           
007000*---------------------------------------------------------------*         
007100 FILE SECTION.                                                            
007200*---------------------------------------------------------------*         
007300*---------------------------------------------------------------*         
007400* THE PARAMETER CARD.  A FIXED-MAXIMUM FIVE-SLOT FILE NAME TABLE  OMP0231 
007500* CARRIED RIGHT ON THE CARD -- PARM-CARD-FILE-COUNT SAYS HOW      OMP0231 
007600* MANY OF THE FIVE ARE ACTUALLY IN USE.  1150-EDIT-PARAMETER-     OMP0231 
007700* CARD MOVES IT FIELD BY FIELD INTO LOG-PARM-RECORD SO THE        OMP0231 
007800* OCCURS DEPENDING ON TABLE THERE NEVER HAS TO BE GROUP-MOVED.    OMP0231 
007900*---------------------------------------------------------------*         
008000 FD  PARM-FILE RECORDING MODE F.                                          
008100 01  PARM-CARD-RECORD.                                                    
008200     05  PARM-CARD-REPORT-TYPE          PIC X(08).                        
008300     05  PARM-CARD-GROUP-FIELD          PIC X(13).                        
008400     05  PARM-CARD-TARGET-FIELD         PIC X(13).                        
008500     05  PARM-CARD-DATE-FILTER          PIC X(10).                        
008600     05  PARM-CARD-DATE-FILTER-SW       PIC X(01).                        
008700     05  PARM-CARD-FILE-COUNT           PIC 9(03).                        
008800     05  PARM-CARD-FILE-NAMES.                                            
008900         10  PARM-CARD-FILE-NAME        PIC X(44)                         
009000                 OCCURS 5 TIMES.                                          
009100     05  FILLER                         PIC X(05).                        
009200*---------------------------------------------------------------*         
009300 FD  LOG-FILE-1 RECORDING MODE F.                                         
009400 01  LOG-FILE-1-RECORD.                                                   
009500     05  FILLER                     PIC X(120).                           
009600*                                                                         
009700 FD  LOG-FILE-2 RECORDING MODE F.                                         
009800 01  LOG-FILE-2-RECORD.                                                   
009900     05  FILLER                     PIC X(120).                           
010000*                                                                         
010100 FD  LOG-FILE-3 RECORDING MODE F.                                         
010200 01  LOG-FILE-3-RECORD.                                                   
010300     05  FILLER                     PIC X(120).                           
010400*                                                                         
010500 FD  LOG-FILE-4 RECORDING MODE F.                                         
010600 01  LOG-FILE-4-RECORD.                                                   
010700     05  FILLER                     PIC X(120).                           
010800*                                                                         
010900 FD  LOG-FILE-5 RECORDING MODE F.                                         
011000 01  LOG-FILE-5-RECORD.                                                   
011100     05  FILLER                     PIC X(120).                           
011200*---------------------------------------------------------------*         
011300 WORKING-STORAGE SECTION.                                                 
011400*---------------------------------------------------------------*         
011500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
011600     05  WS-PARM-STATUS              PIC X(02).                           
011700         88  WS-PARM-OK                    VALUE '00'.                    
011800     05  WS-LOGF-STATUSES.                                                
011900         10  WS-LOGF-STATUS-1         PIC X(02).                          
012000         10  WS-LOGF-STATUS-2         PIC X(02).                          
012100         10  WS-LOGF-STATUS-3         PIC X(02).                          
012200         10  WS-LOGF-STATUS-4         PIC X(02).                          
012300         10  WS-LOGF-STATUS-5         PIC X(02).                          
012400     05  VALID-RUN-SW                PIC X(01) VALUE 'Y'.                 
012500         88  VALID-RUN                    VALUE 'Y'.                      
012600         88  NOT-VALID-RUN                VALUE 'N'.                      
012700     05  ANY-FILE-MISSING-SW         PIC X(01) VALUE 'N'.                 
012800         88  ANY-LOG-FILE-MISSING         VALUE 'Y'.                      
012900     05  WS-MISSING-LIST             PIC X(72) VALUE SPACE.               
013000     05  WS-STRING-PTR               PIC S9(03) USAGE COMP.               
013100     05  FILLER                      PIC X(04) VALUE SPACE.               
013200*---------------------------------------------------------------*         
013300* STATUS BYTES VIEWED AS A TABLE SO 2110-VALIDATE-ONE-LOG-FILE    OMP0231 
013400* CAN TEST THE RIGHT ONE WITHOUT FIVE SEPARATE IF'S.              OMP0231 
013500*---------------------------------------------------------------*         
013600 01  WS-LOGF-STATUS-TABLE REDEFINES WS-LOGF-STATUSES.                     
013700     05  WS-LOGF-STATUS-ARR          PIC X(02) OCCURS 5 TIMES.            
013800 COPY LOGPARM.                                                            
013900*===============================================================*         
014000 PROCEDURE DIVISION.                                                      
014100*---------------------------------------------------------------*         
014200 0000-MAIN-PROCESSING.                                                    
014300*---------------------------------------------------------------*         
014400     PERFORM 1000-OPEN-PARM-FILE.                                         
014500     IF VALID-RUN                                                         
014600         PERFORM 1100-READ-PARAMETER-RECORD.                              
014700     IF VALID-RUN                                                         
014800         PERFORM 2000-VALIDATE-PARAMETERS.                                
014900     IF VALID-RUN                                                         
015000         PERFORM 2100-VALIDATE-FILES-EXIST.                               
015100     IF VALID-RUN                                                         
015200         PERFORM 3000-CALL-REPORT-ENGINE.                                 
015300     PERFORM 8000-CLOSE-PARM-FILE.                                        
015400     MOVE RESULT-RETURN-CODE         TO RETURN-CODE.                      
015500     GOBACK.                                                              
015600*---------------------------------------------------------------*         
015700 1000-OPEN-PARM-FILE.                                                     
015800*---------------------------------------------------------------*         
015900     OPEN INPUT PARM-FILE.                                                
016000     IF NOT WS-PARM-OK                                                    
016100         MOVE 'unable to open parameter file'                             
016200                                      TO RESULT-MESSAGE                   
016300         PERFORM 9000-ABEND-WITH-MESSAGE.                                 
016400*---------------------------------------------------------------*         
016500 1100-READ-PARAMETER-RECORD.                                              
016600*---------------------------------------------------------------*         
016700     READ PARM-FILE                                                       
016800         AT END                                                           
016900             MOVE 'no parameter record supplied'                          
017000                                      TO RESULT-MESSAGE                   
017100             PERFORM 9000-ABEND-WITH-MESSAGE.                             
017200     IF VALID-RUN                                                         
017300         PERFORM 1150-EDIT-PARAMETER-CARD.                                
017400*---------------------------------------------------------------*         
017500* FIELD-BY-FIELD EDIT, NOT A GROUP MOVE -- LOG-PARM-RECORD'S      OMP0231 
017600* FILE-NAME TABLE IS OCCURS DEPENDING ON LOG-FILE-COUNT, WHICH    OMP0231 
017700* ISN'T SET UNTIL THE NEXT STATEMENT BELOW, SO A GROUP MOVE OF    OMP0231 
017800* THE WHOLE CARD WOULD ONLY CARRY OVER WHATEVER LENGTH THE        OMP0231 
017900* TABLE HAPPENED TO BE AT BEFORE THAT.                            OMP0231 
018000*---------------------------------------------------------------*         
018100 1150-EDIT-PARAMETER-CARD.                                                
018200*---------------------------------------------------------------*         
018300     MOVE PARM-CARD-REPORT-TYPE      TO PARM-REPORT-TYPE.                 
018400     MOVE PARM-CARD-GROUP-FIELD      TO PARM-GROUP-FIELD.                 
018500     MOVE PARM-CARD-TARGET-FIELD     TO PARM-TARGET-FIELD.                
018600     MOVE PARM-CARD-DATE-FILTER      TO PARM-DATE-FILTER.                 
018700     MOVE PARM-CARD-DATE-FILTER-SW   TO PARM-DATE-FILTER-SW.              
018800     MOVE PARM-CARD-FILE-COUNT       TO LOG-FILE-COUNT.                   
018900     PERFORM 1160-MOVE-ONE-FILE-NAME                                      
019000         VARYING LOG-FILE-INDEX FROM 1 BY 1                               
019100         UNTIL LOG-FILE-INDEX > LOG-FILE-COUNT.                           
019200*---------------------------------------------------------------*         
019300 1160-MOVE-ONE-FILE-NAME.                                                 
019400*---------------------------------------------------------------*         
019500     MOVE PARM-CARD-FILE-NAME (LOG-FILE-INDEX)                            
019600         TO PARM-LOG-FILE-NAME (LOG-FILE-INDEX).                          
019700*---------------------------------------------------------------*         
019800 2000-VALIDATE-PARAMETERS.                                                
019900*---------------------------------------------------------------*         
020000     SET VALID-RUN                   TO TRUE.                             
020100     IF NOT PARM-TYPE-AVERAGE AND NOT PARM-TYPE-MEDIAN                    
020200         STRING 'Report method "'    DELIMITED BY SIZE                    
020300                PARM-REPORT-TYPE     DELIMITED BY SPACE                   
020400                '" does not exist.'  DELIMITED BY SIZE                    
020500             INTO RESULT-MESSAGE                                          
020600         PERFORM 9000-ABEND-WITH-MESSAGE                                  
020700     ELSE                                                                 
020800         IF LOG-FILE-COUNT = ZERO                                         
020900             MOVE 'provide path to a log file'                            
021000                                      TO RESULT-MESSAGE                   
021100             PERFORM 9000-ABEND-WITH-MESSAGE.                             
021200*---------------------------------------------------------------*         
021300 2100-VALIDATE-FILES-EXIST.                                               
021400*---------------------------------------------------------------*         
021500     PERFORM 2110-VALIDATE-ONE-LOG-FILE                                   
021600         VARYING LOG-FILE-INDEX FROM 1 BY 1                               
021700         UNTIL LOG-FILE-INDEX > LOG-FILE-COUNT.                           
021800     IF ANY-LOG-FILE-MISSING                                              
021900         PERFORM 2190-BUILD-MISSING-FILES-MESSAGE                         
022000         PERFORM 9000-ABEND-WITH-MESSAGE.                                 
022100*---------------------------------------------------------------*         
022200 2110-VALIDATE-ONE-LOG-FILE.                                              
022300*---------------------------------------------------------------*         
022400     EVALUATE LOG-FILE-INDEX                                              
022500         WHEN 1  OPEN INPUT LOG-FILE-1  CLOSE LOG-FILE-1                  
022600         WHEN 2  OPEN INPUT LOG-FILE-2  CLOSE LOG-FILE-2                  
022700         WHEN 3  OPEN INPUT LOG-FILE-3  CLOSE LOG-FILE-3                  
022800         WHEN 4  OPEN INPUT LOG-FILE-4  CLOSE LOG-FILE-4                  
022900         WHEN 5  OPEN INPUT LOG-FILE-5  CLOSE LOG-FILE-5                  
023000     END-EVALUATE.                                                        
023100     IF WS-LOGF-STATUS-ARR (LOG-FILE-INDEX) = '00'                        
023200         SET PARM-LOG-FILE-FOUND (LOG-FILE-INDEX)   TO TRUE               
023300     ELSE                                                                 
023400         SET PARM-LOG-FILE-MISSING (LOG-FILE-INDEX) TO TRUE               
023500         SET ANY-LOG-FILE-MISSING                   TO TRUE.              
023600*---------------------------------------------------------------*         
023700 2190-BUILD-MISSING-FILES-MESSAGE.                                        
023800*---------------------------------------------------------------*         
023900     MOVE SPACE                      TO WS-MISSING-LIST.                  
024000     MOVE 1                           TO WS-STRING-PTR.                   
024100     STRING 'missing log file(s): '  DELIMITED BY SIZE                    
024200         INTO WS-MISSING-LIST                                             
024300         WITH POINTER WS-STRING-PTR.                                      
024400     PERFORM 2195-APPEND-ONE-MISSING-NAME                                 
024500         VARYING LOG-FILE-INDEX FROM 1 BY 1                               
024600         UNTIL LOG-FILE-INDEX > LOG-FILE-COUNT.                           
024700     MOVE WS-MISSING-LIST            TO RESULT-MESSAGE.                   
024800*---------------------------------------------------------------*         
024900 2195-APPEND-ONE-MISSING-NAME.                                            
025000*---------------------------------------------------------------*         
025100     IF PARM-LOG-FILE-MISSING (LOG-FILE-INDEX)                            
025200         STRING PARM-LOG-FILE-NAME (LOG-FILE-INDEX)                       
025300                                      DELIMITED BY SPACE                  
025400                ' '                  DELIMITED BY SIZE                    
025500             INTO WS-MISSING-LIST                                         
025600             WITH POINTER WS-STRING-PTR.                                  
025700*---------------------------------------------------------------*         
025800 3000-CALL-REPORT-ENGINE.                                                 
025900*---------------------------------------------------------------*         
026000     IF UPSI-0-ON                                                         
026100         DISPLAY 'LOGRPT: CALLING LOGENGIN, FILE COUNT = '                
026200                 LOG-FILE-COUNT.                                          
026300     CALL 'LOGENGIN' USING LOG-FILE-COUNT, LOG-PARM-RECORD,               
026400             LOG-RESULT-BLOCK                                             
026500     END-CALL.                                                            
026600     IF RESULT-RETURN-CODE NOT = ZERO                                     
026700         DISPLAY 'Error: ' RESULT-MESSAGE.                                
026800*---------------------------------------------------------------*         
026900 8000-CLOSE-PARM-FILE.                                                    
027000*---------------------------------------------------------------*         
027100     IF WS-PARM-OK                                                        
027200         CLOSE PARM-FILE.                                                 
027300*---------------------------------------------------------------*         
027400 9000-ABEND-WITH-MESSAGE.                                                 
027500*---------------------------------------------------------------*         
027600     SET NOT-VALID-RUN                TO TRUE.                            
027700     MOVE 12                          TO RESULT-RETURN-CODE.              
027800     DISPLAY 'Error: ' RESULT-MESSAGE.                                    
