000100*****************************************************************         
000200* PROGRAM NAME:    LOGENGIN                                               
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 11/30/94 D. QUINTERO    CREATED.  CALLED BY LOGRPT, DOES THE            
000900*                         ACTUAL READING, GROUPING AND PRINTING           
001000*                         FOR THE WEB LOG REPORT JOB.                     
001100* 02/14/95 D. QUINTERO    ADDED 6000-COMPUTE-MEDIAN.  REUSES THE          
001200*                         OLD CLAIMS-SORT SHUTTLE ROUTINE.                
001300* 07/09/96 R. TANAKA      GROUP TABLE RAISED TO 200 ENTRIES, 500          
001400*                         SAMPLES/GROUP -- SEE COMMENTS AT                
001500*                         WS-GROUP-AREA FOR THE CAP.                      
001600* 03/22/97 R. TANAKA      RAISED MAX-LOG-FILES FROM 3 TO 5 SLOTS  OMP0162 
001700*                         TO MATCH LOGRPT (OMP-162).              OMP0162 
001800* 01/04/99 E. ACKERMAN    Y2K REMEDIATION -- SEE COPYLIB-PRINTCTL.Y2K9901 
001900* 09/02/01 E. ACKERMAN    REPLACED THE OLD RANK-BY-BUBBLE-SORT            
002000*                         PARAGRAPH WITH A REAL SORT VERB, INPUT/         
002100*                         OUTPUT PROCEDURE, LIKE THE HEADLINE             
002200*                         RANKER USES.                                    
002300* 05/18/04 M. CONNOR      OPTIONAL DATE FILTER ADDED (OMP-231).   OMP0231 
002400*                         FILTERING HAPPENS AT LOAD TIME.         OMP0231 
002500* 08/30/05 J. PRUITT      REORDERED 0000-MAIN-PROCESSING -- FIELD OMP0247 
002600*                         NAME VALIDATION NOW RUNS AFTER THE LOAD OMP0247 
002700*                         STEP, NOT BEFORE, PER THE JOB SPEC      OMP0247 
002800*                         (OMP-247).                              OMP0247 
002900* 04/02/07 J. PRUITT      3110-READ-ONE-RECORD NOW COUNTS LINES   OMP0253 
003000*                         AND CHECKS THE READ STATUS -- A BAD     OMP0253 
003100*                         PHYSICAL RECORD ABENDS NAMING THE FILE  OMP0253 
003200*                         NUMBER INSTEAD OF BLOWING UP SILENTLY   OMP0253 
003300*                         DOWNSTREAM (OMP-253).                   OMP0253 
003400* 11/14/08 J. PRUITT      DROPPED COPYLIB-PRINTCTL AND THE ACCEPT OMP0258 
003500*                         FROM DATE IN 1000-INITIALIZE -- NEITHER OMP0258 
003600*                         HAS BEEN USED SINCE THIS JOB LOST ITS   OMP0258 
003700*                         PAGE-HEADER PRINTING (OMP-258).         OMP0258 
003800* 06/11/13 T. OKAFOR      2050-VALIDATE-DATE-FILTER NOW RANGE-    OMP0266 
003900*                         CHECKS MM/DD AGAINST WS-MONTH-MAX-DAYS, OMP0266 
004000*                         WITH A LEAP-YEAR ADJUSTMENT FOR         OMP0266 
004100*                         FEBRUARY -- A CALENDAR-INVALID FILTER   OMP0266 
004200*                         USED TO SAIL THROUGH AND NEVER MATCH    OMP0266 
004300*                         (OMP-266).                              OMP0266 
004400* 06/18/13 T. OKAFOR      WIDENED GRP-AGG-RESULT AND DL-AGG TO    OMP0267 
004500*                         NINE INTEGER DIGITS TO MATCH LOG-BYTES  OMP0267 
004600*                         -- THE OLD EIGHT-DIGIT FIELDS COULD     OMP0267 
004700*                         SILENTLY DROP THE HIGH-ORDER DIGIT      OMP0267 
004800*                         ON A LARGE BYTES AVERAGE/MEDIAN         OMP0267 
004900*                         (OMP-267).                              OMP0267 
005000*****************************************************************         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.  LOGENGIN.                                                   
005300 AUTHOR. D. QUINTERO.                                                     
005400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
005500 DATE-WRITTEN. 11/30/94.                                                  
005600 DATE-COMPILED.                                                           
005700 SECURITY. NON-CONFIDENTIAL.                                              
005800*===============================================================*         
005900 ENVIRONMENT DIVISION.                                                    
006000*---------------------------------------------------------------*         
006100 CONFIGURATION SECTION.                                                   
006200*---------------------------------------------------------------*         
006300 SOURCE-COMPUTER. IBM-3081.                                               
006400 OBJECT-COMPUTER. IBM-3081.                                               
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS FIELD-NAME-CLASS IS 'a' THRU 'z', '_'                          
006800     SWITCH-0 IS UPSI-0  ON STATUS IS UPSI-0-ON                           
006900                           OFF STATUS IS UPSI-0-OFF.                      
007000*---------------------------------------------------------------*         
007100 INPUT-OUTPUT SECTION.                                                    
007200*---------------------------------------------------------------*         
007300 FILE-CONTROL.                                                            
007400     SELECT LOG-FILE-1 ASSIGN TO LOGDD1                                   
007500         FILE STATUS IS WS-LOGF-STATUS-1.                                 
007600     SELECT LOG-FILE-2 ASSIGN TO LOGDD2                                   
007700         FILE STATUS IS WS-LOGF-STATUS-2.                                 
007800     SELECT LOG-FILE-3 ASSIGN TO LOGDD3                                   
007900         FILE STATUS IS WS-LOGF-STATUS-3.                                 
008000     SELECT LOG-FILE-4 ASSIGN TO LOGDD4                                   
008100         FILE STATUS IS WS-LOGF-STATUS-4.                                 
008200     SELECT LOG-FILE-5 ASSIGN TO LOGDD5                                   
008300         FILE STATUS IS WS-LOGF-STATUS-5.                                 
008400     SELECT PRINT-FILE ASSIGN TO PRTDD.                                   
008500     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                             
008600*===============================================================*         
008700 DATA DIVISION.                                                           
008800*---------------------------------------------------------------*         
008900 FILE SECTION.                                                            
009000*---------------------------------------------------------------*         
009100 FD  LOG-FILE-1 RECORDING MODE F.                                         
009200 01  LOG-FILE-1-RECORD              PIC X(120).                           
009300 FD  LOG-FILE-2 RECORDING MODE F.                                         
009400 01  LOG-FILE-2-RECORD              PIC X(120).                           
009500 FD  LOG-FILE-3 RECORDING MODE F.                                         
009600 01  LOG-FILE-3-RECORD              PIC X(120).                           
009700 FD  LOG-FILE-4 RECORDING MODE F.                                         
009800 01  LOG-FILE-4-RECORD              PIC X(120).                           
009900 FD  LOG-FILE-5 RECORDING MODE F.                                         
010000 01  LOG-FILE-5-RECORD              PIC X(120).                           
010100*---------------------------------------------------------------*         
010200 FD  PRINT-FILE RECORDING MODE F.                                         
010300 01  PRINT-LINE.                                                          
010400     05  FILLER                     PIC X(133).                           
010500*---------------------------------------------------------------*         
010600* SORT WORK FILE -- ONE SR-REC PER DISTINCT GROUP, CARRYING ONLY  OMP0231 
010700* THE COUNT, THE FIRST-SEEN SEQUENCE FOR A STABLE TIE-BREAK, AND  OMP0231 
010800* A POINTER BACK INTO GROUP-TABLE WHERE THE REAL DATA LIVES.      OMP0231 
010900*---------------------------------------------------------------*         
011000 SD  SORT-WORK-FILE.                                                      
011100 01  SORT-REC.                                                            
011200     05  SR-COUNT                   PIC S9(07) USAGE COMP.                
011300     05  SR-SEQ                     PIC S9(04) USAGE COMP.                
011400     05  SR-GROUP-IDX               PIC S9(04) USAGE COMP.                
011500*---------------------------------------------------------------*         
011600 WORKING-STORAGE SECTION.                                                 
011700*---------------------------------------------------------------*         
011800 77  WS-MAX-GROUPS                  PIC S9(04) USAGE COMP                 
011900                                         VALUE 200.                       
012000 77  WS-MAX-TARGETS-PER-GROUP       PIC S9(04) USAGE COMP                 
012100                                         VALUE 500.                       
012200 COPY LOGREC.                                                             
012300 COPY LOGFORM.                                                            
012400*---------------------------------------------------------------*         
012500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
012600     05  WS-LOGF-STATUSES.                                                
012700         10  WS-LOGF-STATUS-1        PIC X(02).                           
012800         10  WS-LOGF-STATUS-2        PIC X(02).                           
012900         10  WS-LOGF-STATUS-3        PIC X(02).                           
013000         10  WS-LOGF-STATUS-4        PIC X(02).                           
013100         10  WS-LOGF-STATUS-5        PIC X(02).                           
013200     05  VALID-RUN-SW               PIC X(01) VALUE 'Y'.                  
013300         88  VALID-RUN                   VALUE 'Y'.                       
013400         88  NOT-VALID-RUN               VALUE 'N'.                       
013500     05  WS-FILE-EOF-SW              PIC X(01).                           
013600         88  WS-FILE-EOF                 VALUE 'Y'.                       
013700         88  WS-FILE-NOT-EOF             VALUE 'N'.                       
013800     05  WS-SORT-EOF-SW              PIC X(01).                           
013900         88  WS-SORT-EOF                 VALUE 'Y'.                       
014000         88  WS-SORT-NOT-EOF             VALUE 'N'.                       
014100     05  WS-TARGET-NUMERIC-SW        PIC X(01).                           
014200         88  WS-TARGET-IS-NUMERIC        VALUE 'Y'.                       
014300         88  WS-TARGET-NOT-NUMERIC       VALUE 'N'.                       
014400     05  WS-RANK-NUM                 PIC S9(05) USAGE COMP.               
014500     05  FILLER                      PIC X(04) VALUE SPACE.               
014600*---------------------------------------------------------------*         
014700* THE STATUS BYTES AGAIN VIEWED AS A TABLE, SAME TRICK AS LOGRPT. OMP0231 
014800*---------------------------------------------------------------*         
014900 01  WS-LOGF-STATUS-TABLE REDEFINES WS-LOGF-STATUSES.                     
015000     05  WS-LOGF-STATUS-ARR          PIC X(02) OCCURS 5 TIMES.            
015100*---------------------------------------------------------------*         
015200 77  WS-GROUP-KEY                    PIC X(40).                           
015300 77  WS-GROUP-KEY-NUM-ED              PIC Z(9)9.                          
015400 77  WS-TARGET-VALUE                 PIC S9(09)V9(03) USAGE COMP.         
015500 77  WS-LINE-NUM                    PIC S9(07) USAGE COMP.        OMP0253 
015600 77  WS-LINE-NUM-ED                 PIC Z(6)9.                    OMP0253 
015700*---------------------------------------------------------------*         
015800* MONTH/DAY-LIMIT TABLE FOR 2050-VALIDATE-DATE-FILTER -- A DATE   OMP0266 
015900* FILTER THAT PARSES AS DIGITS AND DASHES (2024-13-40) STILL HAS  OMP0266 
016000* TO BE REJECTED IF THE MONTH OR DAY IS OUT OF RANGE -- IT USED   OMP0266 
016100* TO SAIL THROUGH AND JUST NEVER MATCH A LOG-DATE (OMP-266).      OMP0266 
016200*---------------------------------------------------------------*         
016300 01  WS-MONTH-MAX-DAYS-VALUES        PIC X(24) VALUE              OMP0266 
016400         '312831303130313130313031'.                              OMP0266 
016500 01  WS-MONTH-MAX-DAYS-TBL REDEFINES WS-MONTH-MAX-DAYS-VALUES.    OMP0266 
016600     05  WS-MONTH-MAX-DAYS         PIC 9(02) OCCURS 12 TIMES.     OMP0266 
016700 77  WS-FILTER-YYYY-N                PIC 9(04) USAGE COMP.        OMP0266 
016800 77  WS-FILTER-MM-N                  PIC 9(02) USAGE COMP.        OMP0266 
016900 77  WS-FILTER-DD-N                  PIC 9(02) USAGE COMP.        OMP0266 
017000 77  WS-MAX-DAYS-THIS-MONTH          PIC 9(02) USAGE COMP.        OMP0266 
017100 77  WS-LEAP-QUOTIENT                PIC 9(04) USAGE COMP.        OMP0266 
017200 77  WS-LEAP-REMAINDER-4             PIC 9(04) USAGE COMP.        OMP0266 
017300 77  WS-LEAP-REMAINDER-100           PIC 9(04) USAGE COMP.        OMP0266 
017400 77  WS-LEAP-REMAINDER-400           PIC 9(04) USAGE COMP.        OMP0266 
017500*---------------------------------------------------------------*         
017600* FIELD-NAME VOCABULARY TABLES -- A FIELD IS "VALID" IF IT NAMES  OMP0231 
017700* ONE OF THE ATTRIBUTES CARRIED ON LOG-RECORD.  TARGET IS FURTHER OMP0231 
017800* RESTRICTED TO THE TWO NUMERIC MEASURES.                         OMP0231 
017900*---------------------------------------------------------------*         
018000 01  WS-VALID-GROUP-NAMES.                                                
018100     05  FILLER                      PIC X(13) VALUE 'date'.              
018200     05  FILLER                      PIC X(13) VALUE 'time'.              
018300     05  FILLER                      PIC X(13) VALUE 'url'.               
018400     05  FILLER                      PIC X(13) VALUE 'status'.            
018500     05  FILLER                      PIC X(13) VALUE 'os'.                
018600     05  FILLER                      PIC X(13) VALUE                      
018700                                          'response_time'.                
018800     05  FILLER                      PIC X(13) VALUE 'bytes'.             
018900 01  WS-VALID-GROUP-NAME-TABLE REDEFINES WS-VALID-GROUP-NAMES.            
019000     05  WS-GROUP-NAME-ENTRY         PIC X(13) OCCURS 7 TIMES             
019100                                         INDEXED BY GNM-IDX.              
019200*                                                                         
019300 01  WS-VALID-TARGET-NAMES.                                               
019400     05  FILLER                      PIC X(13) VALUE                      
019500                                          'response_time'.                
019600     05  FILLER                      PIC X(13) VALUE 'bytes'.             
019700 01  WS-VALID-TARGET-NAME-TABLE REDEFINES WS-VALID-TARGET-NAMES.          
019800     05  WS-TARGET-NAME-ENTRY        PIC X(13) OCCURS 2 TIMES             
019900                                         INDEXED BY TNM-IDX.              
020000*---------------------------------------------------------------*         
020100* GROUP-TABLE -- ONE ENTRY PER DISTINCT GROUP VALUE SEEN.  NOTE   OMP0231 
020200* GRP-TARGETS IS A FIXED-SIZE TABLE NESTED INSIDE THE OUTER       OMP0231 
020300* OCCURS-DEPENDING-ON TABLE -- ONLY THE OUTER TABLE MAY CARRY     OMP0231 
020400* THE DEPENDING ON CLAUSE, SO THE INNER ONE STAYS FIXED AT        OMP0231 
020500* WS-MAX-TARGETS-PER-GROUP AND GRP-TARGET-COUNT TRACKS HOW MANY   OMP0231 
020600* OF ITS SLOTS ARE ACTUALLY USED.                                 OMP0231 
020700*---------------------------------------------------------------*         
020800 01  WS-GROUP-AREA.                                                       
020900     05  WS-GROUP-COUNT              PIC S9(04) USAGE COMP                
021000                                         VALUE ZERO.                      
021100     05  GRP-ENTRY OCCURS 1 TO 200 TIMES                                  
021200             DEPENDING ON WS-GROUP-COUNT                                  
021300             INDEXED BY GRP-IDX.                                          
021400         10  GRP-VALUE               PIC X(40).                           
021500         10  GRP-SEQ                 PIC S9(04) USAGE COMP.               
021600         10  GRP-COUNT                PIC S9(07) USAGE COMP.              
021700         10  GRP-SUM                  PIC S9(11)V9(03) USAGE COMP.        
021800         10  GRP-AGG-RESULT           PIC S9(09)V9(03) DISPLAY.           
021900         10  GRP-TARGET-COUNT         PIC S9(04) USAGE COMP.              
022000         10  GRP-TARGETS PIC S9(09)V9(03) USAGE COMP                      
022100                 OCCURS 500 TIMES.                                        
022200         10  FILLER                   PIC X(01).                          
022300*---------------------------------------------------------------*         
022400* MEDIAN SHUTTLE-SORT SCRATCH AREA.                               OMP0231 
022500*---------------------------------------------------------------*         
022600 01  WS-MEDIAN-WORK-AREA.                                                 
022700     05  WS-SHUTTLE-IDX              PIC S9(04) USAGE COMP.               
022800     05  WS-SHUTTLE-HOLD             PIC S9(09)V9(03) USAGE COMP.         
022900     05  WS-MEDIAN-MID                PIC S9(04) USAGE COMP.              
023000     05  WS-MEDIAN-QUOTIENT           PIC S9(04) USAGE COMP.              
023100     05  WS-MEDIAN-REMAINDER          PIC S9(04) USAGE COMP.              
023200     05  FILLER                       PIC X(04) VALUE SPACE.              
023300*===============================================================*         
023400 LINKAGE SECTION.                                                         
023500*---------------------------------------------------------------*         
023600 COPY LOGPARM.                                                            
023700*===============================================================*         
023800 PROCEDURE DIVISION USING LOG-FILE-COUNT, LOG-PARM-RECORD,                
023900         LOG-RESULT-BLOCK.                                                
024000*---------------------------------------------------------------*         
024100 0000-MAIN-PROCESSING.                                                    
024200*---------------------------------------------------------------*         
024300     PERFORM 1000-INITIALIZE.                                             
024400     PERFORM 2050-VALIDATE-DATE-FILTER.                                   
024500     IF VALID-RUN                                                         
024600         PERFORM 3000-LOAD-ALL-LOG-FILES.                                 
024700     IF VALID-RUN                                                         
024800         PERFORM 2100-VALIDATE-FIELD-NAMES.                               
024900     IF VALID-RUN AND WS-GROUP-COUNT = ZERO                               
025000         PERFORM 5900-PRINT-EMPTY-RESULT.                                 
025100     IF VALID-RUN AND WS-GROUP-COUNT > ZERO                               
025200         PERFORM 6000-COMPUTE-ALL-AGGREGATES                              
025300         PERFORM 7000-SORT-AND-PRINT-REPORT.                              
025400     PERFORM 8000-CLOSE-PRINT-FILE.                                       
025500     GOBACK.                                                              
025600*---------------------------------------------------------------*         
025700 1000-INITIALIZE.                                                         
025800*---------------------------------------------------------------*         
025900     MOVE ZERO                       TO RESULT-RETURN-CODE.               
026000     MOVE SPACE                      TO RESULT-MESSAGE.                   
026100     SET VALID-RUN                   TO TRUE.                             
026200     OPEN OUTPUT PRINT-FILE.                                              
026300     IF UPSI-0-ON                                                         
026400         DISPLAY 'LOGENGIN: ' LOG-FILE-COUNT ' FILE(S), TYPE '            
026500                 PARM-REPORT-TYPE.                                        
026600 2050-VALIDATE-DATE-FILTER.                                               
026700*---------------------------------------------------------------*         
026800     IF PARM-DATE-FILTER-PRESENT                                          
026900         IF PARM-DATE-FILTER-DASH-1 NOT = '-'                             
027000            OR PARM-DATE-FILTER-DASH-2 NOT = '-'                          
027100            OR PARM-DATE-FILTER-YYYY NOT NUMERIC                          
027200            OR PARM-DATE-FILTER-MM   NOT NUMERIC                          
027300            OR PARM-DATE-FILTER-DD   NOT NUMERIC                          
027400             PERFORM 2055-REJECT-DATE-FILTER                              
027500         ELSE                                                             
027600             MOVE PARM-DATE-FILTER-YYYY  TO WS-FILTER-YYYY-N              
027700             MOVE PARM-DATE-FILTER-MM    TO WS-FILTER-MM-N                
027800             MOVE PARM-DATE-FILTER-DD    TO WS-FILTER-DD-N                
027900             PERFORM 2060-VALIDATE-DATE-RANGES.                           
028000*---------------------------------------------------------------*         
028100 2055-REJECT-DATE-FILTER.                                                 
028200*---------------------------------------------------------------*         
028300     STRING 'date "'           DELIMITED BY SIZE                          
028400            PARM-DATE-FILTER  DELIMITED BY SIZE                           
028500            '" is not a valid date (expected YYYY-MM-DD)'                 
028600                               DELIMITED BY SIZE                          
028700         INTO RESULT-MESSAGE                                              
028800     PERFORM 9000-ABEND-WITH-MESSAGE.                                     
028900*---------------------------------------------------------------*         
029000* MM/DD RANGE CHECK AGAINST WS-MONTH-MAX-DAYS, WITH A LEAP-YEAR           
029100* ADJUSTMENT FOR FEBRUARY (OMP-266).                                      
029200*---------------------------------------------------------------*         
029300 2060-VALIDATE-DATE-RANGES.                                               
029400*---------------------------------------------------------------*         
029500     IF WS-FILTER-MM-N < 1 OR WS-FILTER-MM-N > 12                         
029600         PERFORM 2055-REJECT-DATE-FILTER                                  
029700     ELSE                                                                 
029800         MOVE WS-MONTH-MAX-DAYS (WS-FILTER-MM-N)                          
029900                                  TO WS-MAX-DAYS-THIS-MONTH               
030000         IF WS-FILTER-MM-N = 2                                            
030100             PERFORM 2065-ADJUST-FEBRUARY-FOR-LEAP                        
030200         END-IF                                                           
030300         IF WS-FILTER-DD-N < 1                                            
030400            OR WS-FILTER-DD-N > WS-MAX-DAYS-THIS-MONTH                    
030500             PERFORM 2055-REJECT-DATE-FILTER                              
030600         END-IF                                                           
030700     END-IF.                                                              
030800*---------------------------------------------------------------*         
030900 2065-ADJUST-FEBRUARY-FOR-LEAP.                                           
031000*---------------------------------------------------------------*         
031100     DIVIDE WS-FILTER-YYYY-N BY 4                                         
031200         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REMAINDER-4.           
031300     IF WS-LEAP-REMAINDER-4 = 0                                           
031400         DIVIDE WS-FILTER-YYYY-N BY 100                                   
031500             GIVING WS-LEAP-QUOTIENT                                      
031600                 REMAINDER WS-LEAP-REMAINDER-100                          
031700         IF WS-LEAP-REMAINDER-100 NOT = 0                                 
031800             MOVE 29 TO WS-MAX-DAYS-THIS-MONTH                            
031900         ELSE                                                             
032000             DIVIDE WS-FILTER-YYYY-N BY 400                               
032100                 GIVING WS-LEAP-QUOTIENT                                  
032200                     REMAINDER WS-LEAP-REMAINDER-400                      
032300             IF WS-LEAP-REMAINDER-400 = 0                                 
032400                 MOVE 29 TO WS-MAX-DAYS-THIS-MONTH                        
032500             END-IF                                                       
032600         END-IF                                                           
032700     END-IF.                                                              
032800*---------------------------------------------------------------*         
032900*---------------------------------------------------------------*         
033000 2100-VALIDATE-FIELD-NAMES.                                               
033100*---------------------------------------------------------------*         
033200     SET GNM-IDX                     TO 1.                                
033300     SEARCH WS-GROUP-NAME-ENTRY                                           
033400         AT END                                                           
033500             STRING '"'                DELIMITED BY SIZE                  
033600                    PARM-GROUP-FIELD   DELIMITED BY SPACE                 
033700                    '" is not valid field'                                
033800                                        DELIMITED BY SIZE                 
033900                 INTO RESULT-MESSAGE                                      
034000             PERFORM 9000-ABEND-WITH-MESSAGE                              
034100         WHEN WS-GROUP-NAME-ENTRY (GNM-IDX) = PARM-GROUP-FIELD            
034200             CONTINUE                                                     
034300     END-SEARCH.                                                          
034400     IF VALID-RUN                                                         
034500         SET TNM-IDX                 TO 1                                 
034600         SEARCH WS-TARGET-NAME-ENTRY                                      
034700             AT END                                                       
034800                 STRING '"'              DELIMITED BY SIZE                
034900                        PARM-TARGET-FIELD DELIMITED BY SPACE              
035000                        '" is not valid target'                           
035100                                          DELIMITED BY SIZE               
035200                     INTO RESULT-MESSAGE                                  
035300                 PERFORM 9000-ABEND-WITH-MESSAGE                          
035400             WHEN WS-TARGET-NAME-ENTRY (TNM-IDX)                          
035500                     = PARM-TARGET-FIELD                                  
035600                 CONTINUE                                                 
035700         END-SEARCH.                                                      
035800     IF VALID-RUN                                                         
035900         IF PARM-GROUP-FIELD = PARM-TARGET-FIELD                          
036000             MOVE "field and target can't be the same"                    
036100                                      TO RESULT-MESSAGE                   
036200             PERFORM 9000-ABEND-WITH-MESSAGE.                             
036300*---------------------------------------------------------------*         
036400 3000-LOAD-ALL-LOG-FILES.                                                 
036500*---------------------------------------------------------------*         
036600     PERFORM 3100-LOAD-ONE-FILE                                           
036700         VARYING LOG-FILE-INDEX FROM 1 BY 1                               
036800         UNTIL LOG-FILE-INDEX > LOG-FILE-COUNT.                           
036900*---------------------------------------------------------------*         
037000 3100-LOAD-ONE-FILE.                                                      
037100*---------------------------------------------------------------*         
037200     EVALUATE LOG-FILE-INDEX                                              
037300         WHEN 1  OPEN INPUT LOG-FILE-1                                    
037400         WHEN 2  OPEN INPUT LOG-FILE-2                                    
037500         WHEN 3  OPEN INPUT LOG-FILE-3                                    
037600         WHEN 4  OPEN INPUT LOG-FILE-4                                    
037700         WHEN 5  OPEN INPUT LOG-FILE-5                                    
037800     END-EVALUATE.                                                        
037900     SET WS-FILE-NOT-EOF              TO TRUE.                            
038000     MOVE ZERO                       TO WS-LINE-NUM.              OMP0253 
038100     PERFORM 3110-READ-ONE-RECORD THRU 3110-EXIT                          
038200         UNTIL WS-FILE-EOF.                                               
038300     EVALUATE LOG-FILE-INDEX                                              
038400         WHEN 1  CLOSE LOG-FILE-1                                         
038500         WHEN 2  CLOSE LOG-FILE-2                                         
038600         WHEN 3  CLOSE LOG-FILE-3                                         
038700         WHEN 4  CLOSE LOG-FILE-4                                         
038800         WHEN 5  CLOSE LOG-FILE-5                                         
038900     END-EVALUATE.                                                        
039000*---------------------------------------------------------------*         
039100 3110-READ-ONE-RECORD.                                                    
039200*---------------------------------------------------------------*         
039300     EVALUATE LOG-FILE-INDEX                                              
039400         WHEN 1                                                           
039500             READ LOG-FILE-1 INTO LOG-RECORD                              
039600                 AT END                                                   
039700                     SET WS-FILE-EOF TO TRUE                              
039800                     GO TO 3110-EXIT                                      
039900             END-READ                                                     
040000         WHEN 2                                                           
040100             READ LOG-FILE-2 INTO LOG-RECORD                              
040200                 AT END                                                   
040300                     SET WS-FILE-EOF TO TRUE                              
040400                     GO TO 3110-EXIT                                      
040500             END-READ                                                     
040600         WHEN 3                                                           
040700             READ LOG-FILE-3 INTO LOG-RECORD                              
040800                 AT END                                                   
040900                     SET WS-FILE-EOF TO TRUE                              
041000                     GO TO 3110-EXIT                                      
041100             END-READ                                                     
041200         WHEN 4                                                           
041300             READ LOG-FILE-4 INTO LOG-RECORD                              
041400                 AT END                                                   
041500                     SET WS-FILE-EOF TO TRUE                              
041600                     GO TO 3110-EXIT                                      
041700             END-READ                                                     
041800         WHEN 5                                                           
041900             READ LOG-FILE-5 INTO LOG-RECORD                              
042000                 AT END                                                   
042100                     SET WS-FILE-EOF TO TRUE                              
042200                     GO TO 3110-EXIT                                      
042300             END-READ                                                     
042400     END-EVALUATE.                                                        
042500     ADD 1                            TO WS-LINE-NUM.             OMP0253 
042600     IF WS-LOGF-STATUS-ARR (LOG-FILE-INDEX) NOT = '00'            OMP0253 
042700         MOVE WS-LINE-NUM              TO WS-LINE-NUM-ED          OMP0253 
042800         STRING 'file "'               DELIMITED BY SIZE          OMP0253 
042900                PARM-LOG-FILE-NAME (LOG-FILE-INDEX)               OMP0253 
043000                                      DELIMITED BY SPACE          OMP0253 
043100                '" has a bad record at line '                     OMP0253 
043200                                      DELIMITED BY SIZE           OMP0253 
043300                WS-LINE-NUM-ED         DELIMITED BY SIZE          OMP0253 
043400             INTO RESULT-MESSAGE                                  OMP0253 
043500         PERFORM 9000-ABEND-WITH-MESSAGE                          OMP0253 
043600         GO TO 3110-EXIT.                                         OMP0253 
043700     PERFORM 3200-PROCESS-ONE-INPUT-RECORD THRU 3200-EXIT.                
043800 3110-EXIT.                                                               
043900     EXIT.                                                                
044000*---------------------------------------------------------------*         
044100 3200-PROCESS-ONE-INPUT-RECORD.                                           
044200*---------------------------------------------------------------*         
044300     IF LOG-RECORD = SPACE                                                
044400         GO TO 3200-EXIT.                                                 
044500     IF PARM-DATE-FILTER-PRESENT                                          
044600         IF LOG-DATE NOT = PARM-DATE-FILTER                               
044700             GO TO 3200-EXIT.                                             
044800     PERFORM 3210-GET-GROUP-KEY.                                          
044900     PERFORM 3220-GET-TARGET-VALUE.                                       
045000     IF WS-GROUP-KEY = SPACE                                              
045100         GO TO 3200-EXIT.                                                 
045200     IF WS-TARGET-NOT-NUMERIC                                             
045300         GO TO 3200-EXIT.                                                 
045400     PERFORM 3230-FIND-OR-ADD-GROUP.                                      
045500     PERFORM 3240-ACCUMULATE-INTO-GROUP.                                  
045600 3200-EXIT.                                                               
045700     EXIT.                                                                
045800*---------------------------------------------------------------*         
045900 3210-GET-GROUP-KEY.                                                      
046000*---------------------------------------------------------------*         
046100     MOVE SPACE                      TO WS-GROUP-KEY.                     
046200     MOVE ZERO                       TO WS-GROUP-KEY-NUM-ED.              
046300     EVALUATE PARM-GROUP-FIELD                                            
046400         WHEN 'url          '                                             
046500             MOVE LOG-URL             TO WS-GROUP-KEY                     
046600         WHEN 'os           '                                             
046700             MOVE LOG-AGENT-OS        TO WS-GROUP-KEY                     
046800         WHEN 'date         '                                             
046900             MOVE LOG-DATE            TO WS-GROUP-KEY                     
047000         WHEN 'time         '                                             
047100             MOVE LOG-TIME            TO WS-GROUP-KEY                     
047200         WHEN 'status       '                                             
047300             MOVE LOG-STATUS          TO WS-GROUP-KEY-NUM-ED              
047400             MOVE WS-GROUP-KEY-NUM-ED TO WS-GROUP-KEY                     
047500         WHEN 'response_time'                                             
047600             MOVE LOG-RESP-TIME-ED    TO WS-GROUP-KEY-NUM-ED              
047700             MOVE WS-GROUP-KEY-NUM-ED TO WS-GROUP-KEY                     
047800         WHEN 'bytes        '                                             
047900             MOVE LOG-BYTES           TO WS-GROUP-KEY-NUM-ED              
048000             MOVE WS-GROUP-KEY-NUM-ED TO WS-GROUP-KEY                     
048100     END-EVALUATE.                                                        
048200*---------------------------------------------------------------*         
048300 3220-GET-TARGET-VALUE.                                                   
048400*---------------------------------------------------------------*         
048500     MOVE ZERO                       TO WS-TARGET-VALUE.                  
048600     SET WS-TARGET-NOT-NUMERIC       TO TRUE.                             
048700     EVALUATE PARM-TARGET-FIELD                                           
048800         WHEN 'response_time'                                             
048900             IF LOG-TARGET-IS-NUMERIC                                     
049000                 MOVE LOG-RESP-TIME  TO WS-TARGET-VALUE                   
049100                 SET WS-TARGET-IS-NUMERIC TO TRUE                         
049200             END-IF                                                       
049300         WHEN 'bytes        '                                             
049400             IF LOG-TARGET-IS-NUMERIC                                     
049500                 MOVE LOG-BYTES      TO WS-TARGET-VALUE                   
049600                 SET WS-TARGET-IS-NUMERIC TO TRUE                         
049700             END-IF                                                       
049800     END-EVALUATE.                                                        
049900*---------------------------------------------------------------*         
050000 3230-FIND-OR-ADD-GROUP.                                                  
050100*---------------------------------------------------------------*         
050200     IF WS-GROUP-COUNT = ZERO                                             
050300         PERFORM 3235-ADD-NEW-GROUP                                       
050400     ELSE                                                                 
050500         SET GRP-IDX                 TO 1                                 
050600         SEARCH GRP-ENTRY                                                 
050700             AT END                                                       
050800                 PERFORM 3235-ADD-NEW-GROUP                               
050900             WHEN GRP-VALUE (GRP-IDX) = WS-GROUP-KEY                      
051000                 CONTINUE                                                 
051100         END-SEARCH.                                                      
051200*---------------------------------------------------------------*         
051300 3235-ADD-NEW-GROUP.                                                      
051400*---------------------------------------------------------------*         
051500     ADD 1                           TO WS-GROUP-COUNT.                   
051600     SET GRP-IDX                     TO WS-GROUP-COUNT.                   
051700     MOVE WS-GROUP-KEY               TO GRP-VALUE (GRP-IDX).              
051800     MOVE WS-GROUP-COUNT             TO GRP-SEQ (GRP-IDX).                
051900     MOVE ZERO                       TO GRP-COUNT (GRP-IDX).              
052000     MOVE ZERO                       TO GRP-SUM (GRP-IDX).                
052100     MOVE ZERO                     TO GRP-TARGET-COUNT (GRP-IDX).         
052200*---------------------------------------------------------------*         
052300 3240-ACCUMULATE-INTO-GROUP.                                              
052400*---------------------------------------------------------------*         
052500     ADD 1 TO GRP-COUNT (GRP-IDX).                                        
052600     ADD WS-TARGET-VALUE TO GRP-SUM (GRP-IDX).                            
052700     IF GRP-TARGET-COUNT (GRP-IDX) < WS-MAX-TARGETS-PER-GROUP             
052800         ADD 1 TO GRP-TARGET-COUNT (GRP-IDX)                              
052900         MOVE WS-TARGET-VALUE TO                                          
053000             GRP-TARGETS (GRP-IDX, GRP-TARGET-COUNT (GRP-IDX)).           
053100*---------------------------------------------------------------*         
053200 5900-PRINT-EMPTY-RESULT.                                                 
053300*---------------------------------------------------------------*         
053400     MOVE SPACE                      TO LOG-EMPTY-RESULT-LINE.            
053500     STRING 'No valid data found for field "'                             
053600                                      DELIMITED BY SIZE                   
053700            PARM-GROUP-FIELD          DELIMITED BY SPACE                  
053800            '" and target "'          DELIMITED BY SIZE                   
053900            PARM-TARGET-FIELD         DELIMITED BY SPACE                  
054000            '"'                       DELIMITED BY SIZE                   
054100         INTO ER-MESSAGE-TEXT.                                            
054200     WRITE PRINT-LINE FROM LOG-EMPTY-RESULT-LINE                          
054300         AFTER ADVANCING 1 LINE.                                          
054400*---------------------------------------------------------------*         
054500 6000-COMPUTE-ALL-AGGREGATES.                                             
054600*---------------------------------------------------------------*         
054700     PERFORM 6100-COMPUTE-ONE-AGGREGATE                                   
054800         VARYING GRP-IDX FROM 1 BY 1                                      
054900         UNTIL GRP-IDX > WS-GROUP-COUNT.                                  
055000*---------------------------------------------------------------*         
055100 6100-COMPUTE-ONE-AGGREGATE.                                              
055200*---------------------------------------------------------------*         
055300     IF PARM-TYPE-AVERAGE                                                 
055400         PERFORM 6200-COMPUTE-AVERAGE                                     
055500     ELSE                                                                 
055600         PERFORM 6300-COMPUTE-MEDIAN.                                     
055700*---------------------------------------------------------------*         
055800 6200-COMPUTE-AVERAGE.                                                    
055900*---------------------------------------------------------------*         
056000     DIVIDE GRP-SUM (GRP-IDX) BY GRP-COUNT (GRP-IDX)                      
056100         GIVING GRP-AGG-RESULT (GRP-IDX) ROUNDED.                         
056200*---------------------------------------------------------------*         
056300* 6300-COMPUTE-MEDIAN SHUTTLE-SORTS THIS GROUP'S SAMPLES (ONLY    OMP0231 
056400* THE FIRST WS-MAX-TARGETS-PER-GROUP OF THEM -- SEE THE CAP       OMP0231 
056500* COMMENT AT WS-GROUP-AREA) ASCENDING, THEN PICKS THE MIDDLE      OMP0231 
056600* VALUE OR AVERAGES THE TWO MIDDLE VALUES.  SAME SHUTTLE TECHNIC  OMP0231 
056700* AS THE OLD CLAIMS-AMOUNT SORT, JUST RENAMED.                    OMP0231 
056800*---------------------------------------------------------------*         
056900 6300-COMPUTE-MEDIAN.                                                     
057000*---------------------------------------------------------------*         
057100     PERFORM 6310-SHUTTLE-SORT-ONE-PASS                                   
057200         VARYING WS-SHUTTLE-IDX FROM 2 BY 1                               
057300         UNTIL WS-SHUTTLE-IDX > GRP-TARGET-COUNT (GRP-IDX).               
057400     COMPUTE WS-MEDIAN-MID =                                              
057500             (GRP-TARGET-COUNT (GRP-IDX) + 1) / 2.                        
057600     DIVIDE GRP-TARGET-COUNT (GRP-IDX) BY 2                               
057700         GIVING WS-MEDIAN-QUOTIENT REMAINDER WS-MEDIAN-REMAINDER.         
057800     IF WS-MEDIAN-REMAINDER = 1                                           
057900         MOVE GRP-TARGETS (GRP-IDX, WS-MEDIAN-MID)                        
058000                                      TO GRP-AGG-RESULT (GRP-IDX)         
058100     ELSE                                                                 
058200         COMPUTE GRP-AGG-RESULT (GRP-IDX) ROUNDED =                       
058300             (GRP-TARGETS (GRP-IDX, WS-MEDIAN-MID)                        
058400               + GRP-TARGETS (GRP-IDX, WS-MEDIAN-MID + 1)) / 2.           
058500*---------------------------------------------------------------*         
058600 6310-SHUTTLE-SORT-ONE-PASS.                                              
058700*---------------------------------------------------------------*         
058800     PERFORM 6320-SHUTTLE-ONE-ELEMENT.                                    
058900*---------------------------------------------------------------*         
059000 6320-SHUTTLE-ONE-ELEMENT.                                                
059100*---------------------------------------------------------------*         
059200     IF WS-SHUTTLE-IDX > 1                                                
059300         IF GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX) <                       
059400            GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX - 1)                     
059500             MOVE GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX)                   
059600                                      TO WS-SHUTTLE-HOLD                  
059700             MOVE GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX - 1)               
059800                 TO GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX)                 
059900             MOVE WS-SHUTTLE-HOLD                                         
060000                 TO GRP-TARGETS (GRP-IDX, WS-SHUTTLE-IDX - 1)             
060100             SUBTRACT 1 FROM WS-SHUTTLE-IDX                               
060200             PERFORM 6320-SHUTTLE-ONE-ELEMENT.                            
060300*---------------------------------------------------------------*         
060400 7000-SORT-AND-PRINT-REPORT.                                              
060500*---------------------------------------------------------------*         
060600     PERFORM 7100-PRINT-REPORT-HEADINGS.                                  
060700     MOVE 1                           TO WS-RANK-NUM.                     
060800     SORT SORT-WORK-FILE                                                  
060900         DESCENDING KEY SR-COUNT                                          
061000         ASCENDING KEY SR-SEQ                                             
061100         INPUT PROCEDURE 7200-RELEASE-ALL-GROUPS                          
061200         OUTPUT PROCEDURE 7300-RETURN-ALL-GROUPS.                         
061300*---------------------------------------------------------------*         
061400 7100-PRINT-REPORT-HEADINGS.                                              
061500*---------------------------------------------------------------*         
061600     MOVE PARM-GROUP-FIELD           TO HL1-GROUP-FIELD.                  
061700     IF PARM-TYPE-AVERAGE                                                 
061800         STRING 'avg_'               DELIMITED BY SIZE                    
061900                PARM-TARGET-FIELD    DELIMITED BY SPACE                   
062000             INTO HL1-AGG-LABEL                                           
062100     ELSE                                                                 
062200         STRING 'med_'               DELIMITED BY SIZE                    
062300                PARM-TARGET-FIELD    DELIMITED BY SPACE                   
062400             INTO HL1-AGG-LABEL.                                          
062500     WRITE PRINT-LINE FROM LOG-HEADING-LINE-1                             
062600         AFTER ADVANCING PAGE.                                            
062700     WRITE PRINT-LINE FROM LOG-HEADING-LINE-2                             
062800         AFTER ADVANCING 1 LINE.                                          
062900*---------------------------------------------------------------*         
063000 7200-RELEASE-ALL-GROUPS.                                                 
063100*---------------------------------------------------------------*         
063200     PERFORM 7210-RELEASE-ONE-GROUP                                       
063300         VARYING GRP-IDX FROM 1 BY 1                                      
063400         UNTIL GRP-IDX > WS-GROUP-COUNT.                                  
063500*---------------------------------------------------------------*         
063600 7210-RELEASE-ONE-GROUP.                                                  
063700*---------------------------------------------------------------*         
063800     MOVE GRP-COUNT (GRP-IDX)        TO SR-COUNT.                         
063900     MOVE GRP-SEQ (GRP-IDX)          TO SR-SEQ.                           
064000     SET SR-GROUP-IDX                FROM GRP-IDX.                        
064100     RELEASE SORT-REC.                                                    
064200*---------------------------------------------------------------*         
064300 7300-RETURN-ALL-GROUPS.                                                  
064400*---------------------------------------------------------------*         
064500     SET WS-SORT-NOT-EOF              TO TRUE.                            
064600     PERFORM 7310-RETURN-ONE-GROUP THRU 7310-EXIT                         
064700         UNTIL WS-SORT-EOF.                                               
064800*---------------------------------------------------------------*         
064900 7310-RETURN-ONE-GROUP.                                                   
065000*---------------------------------------------------------------*         
065100     RETURN SORT-WORK-FILE                                                
065200         AT END                                                           
065300             SET WS-SORT-EOF          TO TRUE                             
065400             GO TO 7310-EXIT                                              
065500     END-RETURN.                                                          
065600     SET GRP-IDX                      FROM SR-GROUP-IDX.                  
065700     PERFORM 7320-PRINT-ONE-DETAIL-LINE.                                  
065800     ADD 1 TO WS-RANK-NUM.                                                
065900 7310-EXIT.                                                               
066000     EXIT.                                                                
066100*---------------------------------------------------------------*         
066200 7320-PRINT-ONE-DETAIL-LINE.                                              
066300*---------------------------------------------------------------*         
066400     MOVE SPACE                       TO LOG-DETAIL-LINE.                 
066500     MOVE WS-RANK-NUM                 TO DL-RANK.                         
066600     MOVE GRP-VALUE (GRP-IDX)         TO DL-GROUP-VALUE.                  
066700     MOVE GRP-COUNT (GRP-IDX)         TO DL-TOTAL.                        
066800     MOVE GRP-AGG-RESULT (GRP-IDX)    TO DL-AGG.                          
066900     WRITE PRINT-LINE FROM LOG-DETAIL-LINE                                
067000         AFTER ADVANCING 1 LINE.                                          
067100*---------------------------------------------------------------*         
067200 8000-CLOSE-PRINT-FILE.                                                   
067300*---------------------------------------------------------------*         
067400     CLOSE PRINT-FILE.                                                    
067500*---------------------------------------------------------------*         
067600 9000-ABEND-WITH-MESSAGE.                                                 
067700*---------------------------------------------------------------*         
067800     SET NOT-VALID-RUN                TO TRUE.                            
067900     MOVE 12                          TO RESULT-RETURN-CODE.              
