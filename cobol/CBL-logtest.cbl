000100*****************************************************************         
000200* PROGRAM NAME:    LOGTEST                                                
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 12/08/94 D. QUINTERO    CREATED.  STAND-ALONE CHECKOUT DECK FOR         
000900*                         THE ARITHMETIC IN LOGENGIN -- RUN BY            
001000*                         HAND BEFORE EVERY RELEASE SINCE WE HAVE         
001100*                         NO WAY TO RUN THE REAL JOB AGAINST A            
001200*                         KNOWN ANSWER SET.                               
001300* 02/14/95 D. QUINTERO    ADDED THE MEDIAN TESTS TO MATCH                 
001400*                         6300-COMPUTE-MEDIAN IN LOGENGIN.                
001500* 07/09/96 R. TANAKA      ADDED THE TIE-BREAK TEST AFTER THE              
001600*                         RANKER MIS-ORDERED TWO EQUAL-COUNT              
001700*                         GROUPS IN THE OMP-145 RUN.                      
001800* 01/04/99 E. ACKERMAN    Y2K REMEDIATION -- NO DATE FIELDS OF            
001900*                         OUR OWN HERE, BUT VERIFIED THE DATE-            
002000*                         FORMAT TEST AGAINST 4-DIGIT YEARS.              
002100* 05/18/04 M. CONNOR      ADDED THE DATE-FILTER FORMAT TESTS AND          
002200*                         THE TWO MESSAGE-TEXT TESTS (OMP-231).           
002300* 03/09/09 J. PRUITT      9100-CHECK-ONE-DATE-STRING NOW PATCHES  OMP0262 
002400*                         WS-BUILT-MESSAGE THROUGH WS-MSG-CELL    OMP0262 
002500*                         INSTEAD OF A RAW REFERENCE-MOD, SO THE  OMP0262 
002600*                         CELLS COMMENT ABOVE IS TRUE AGAIN       OMP0262 
002700*                         (OMP-262).                              OMP0262 
002800*****************************************************************         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.  LOGTEST.                                                    
003100 AUTHOR. D. QUINTERO.                                                     
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003300 DATE-WRITTEN. 12/08/94.                                                  
003400 DATE-COMPILED.                                                           
003500 SECURITY. NON-CONFIDENTIAL.                                              
003600*===============================================================*         
003700 ENVIRONMENT DIVISION.                                                    
003800*---------------------------------------------------------------*         
003900 CONFIGURATION SECTION.                                                   
004000*---------------------------------------------------------------*         
004100 SOURCE-COMPUTER. IBM-3081.                                               
004200 OBJECT-COMPUTER. IBM-3081.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS TEST-RESULT-CLASS IS 'P', 'F'                                  
004600     SWITCH-0 IS UPSI-0  ON STATUS IS UPSI-0-ON                           
004700                           OFF STATUS IS UPSI-0-OFF.                      
004800*===============================================================*         
004900 DATA DIVISION.                                                           
005000*---------------------------------------------------------------*         
005100 WORKING-STORAGE SECTION.                                                 
005200*---------------------------------------------------------------*         
005300 77  WS-TESTS-RUN                    PIC S9(04) USAGE COMP                
005400                                         VALUE ZERO.                      
005500 77  WS-TESTS-FAILED                 PIC S9(04) USAGE COMP                
005600                                         VALUE ZERO.                      
005700*---------------------------------------------------------------*         
005800* SMALL FIXED FIXTURE TABLE -- STANDS IN FOR GRP-TARGETS ON A     OMP0231 
005900* TINY SCALE SO THE MEDIAN/AVERAGE PARAGRAPHS CAN BE EXERCISED    OMP0231 
006000* WITHOUT PULLING IN ALL OF LOGENGIN'S WORKING STORAGE.           OMP0231 
006100*---------------------------------------------------------------*         
006200 01  WS-FIXTURE-AREA.                                                     
006300     05  WS-FIXTURE-COUNT             PIC S9(04) USAGE COMP.              
006400     05  WS-FIXTURE-VALUES            PIC S9(07)V9(03)                    
006500             USAGE COMP OCCURS 10 TIMES.                                  
006600     05  FILLER                       PIC X(04) VALUE SPACE.              
006700*---------------------------------------------------------------*         
006800 01  WS-SHUTTLE-WORK-AREA.                                                
006900     05  WS-SHUTTLE-IDX               PIC S9(04) USAGE COMP.              
007000     05  WS-SHUTTLE-HOLD              PIC S9(07)V9(03)                    
007100             USAGE COMP.                                                  
007200     05  WS-MEDIAN-MID                PIC S9(04) USAGE COMP.              
007300     05  WS-MEDIAN-QUOTIENT           PIC S9(04) USAGE COMP.              
007400     05  WS-MEDIAN-REMAINDER          PIC S9(04) USAGE COMP.              
007500     05  FILLER                       PIC X(04) VALUE SPACE.              
007600*---------------------------------------------------------------*         
007700 01  WS-COMPUTED-RESULTS.                                                 
007800     05  WS-ACTUAL-AGG                PIC S9(07)V9(03) COMP.              
007900     05  WS-EXPECTED-AGG              PIC S9(07)V9(03) COMP.              
008000     05  WS-ACTUAL-SUM                PIC S9(09)V9(03) COMP.              
008100     05  WS-ACTUAL-COUNT              PIC S9(04) USAGE COMP.              
008200     05  FILLER                       PIC X(04) VALUE SPACE.              
008300*---------------------------------------------------------------*         
008400 01  WS-MESSAGE-WORK-AREA.                                                
008500     05  WS-BUILT-MESSAGE             PIC X(90) VALUE SPACE.              
008600     05  WS-EXPECTED-MESSAGE          PIC X(90) VALUE SPACE.              
008700     05  FILLER                       PIC X(04) VALUE SPACE.              
008800*---------------------------------------------------------------*         
008900* SAME AREA VIEWED AS LOOSE CHARACTER CELLS -- LETS A TEST        OMP0231 
009000* PARAGRAPH PATCH A SINGLE COLUMN WITHOUT A REFERENCE-MOD.        OMP0231 
009100*---------------------------------------------------------------*         
009200 01  WS-MESSAGE-WORK-CELLS REDEFINES WS-MESSAGE-WORK-AREA.                
009300     05  WS-MSG-CELL                  PIC X(01) OCCURS 184 TIMES.         
009400*---------------------------------------------------------------*         
009500* FIXTURE FLAGS/FIELDS USED BY 5000-TEST-ELIGIBILITY.             OMP0231 
009600*---------------------------------------------------------------*         
009700 01  WS-ELIGIBILITY-FIXTURE.                                              
009800     05  WS-FIX-VALID-SW              PIC X(01).                          
009900         88  WS-FIX-IS-NUMERIC              VALUE 'Y'.                    
010000         88  WS-FIX-NOT-NUMERIC             VALUE 'N'.                    
010100     05  WS-FIX-GROUP-VALUE           PIC X(10) VALUE SPACE.              
010200     05  FILLER                       PIC X(04) VALUE SPACE.              
010300 01  WS-ELIGIBILITY-FIXTURE-R REDEFINES WS-ELIGIBILITY-FIXTURE.           
010400     05  WS-FIX-CELL                  PIC X(01) OCCURS 15 TIMES.          
010500*---------------------------------------------------------------*         
010600* FIXTURE FOR 6000-TEST-TIE-BREAK -- THREE GROUPS, TWO OF THEM    OMP0231 
010700* TIED ON COUNT, REDEFINED AS A TABLE SO THE SAME SORT-KEY        OMP0231 
010800* COMPARE LOGENGIN USES (DESCENDING COUNT / ASCENDING SEQ) CAN    OMP0231 
010900* BE EXERCISED WITHOUT A REAL SORT VERB.                          OMP0231 
011000*---------------------------------------------------------------*         
011100 01  WS-TIEBREAK-FIXTURE.                                                 
011200     05  TBF-GROUP-A.                                                     
011300         10  TBF-A-COUNT              PIC S9(04) USAGE COMP               
011400                                           VALUE 5.                       
011500         10  TBF-A-SEQ                PIC S9(04) USAGE COMP               
011600                                           VALUE 2.                       
011700     05  TBF-GROUP-B.                                                     
011800         10  TBF-B-COUNT              PIC S9(04) USAGE COMP               
011900                                           VALUE 5.                       
012000         10  TBF-B-SEQ                PIC S9(04) USAGE COMP               
012100                                           VALUE 1.                       
012200     05  TBF-GROUP-C.                                                     
012300         10  TBF-C-COUNT              PIC S9(04) USAGE COMP               
012400                                           VALUE 3.                       
012500         10  TBF-C-SEQ                PIC S9(04) USAGE COMP               
012600                                           VALUE 3.                       
012700 01  WS-TIEBREAK-TABLE REDEFINES WS-TIEBREAK-FIXTURE.                     
012800     05  TBF-ENTRY OCCURS 3 TIMES.                                        
012900         10  TBF-COUNT                PIC S9(04) USAGE COMP.              
013000         10  TBF-SEQ                  PIC S9(04) USAGE COMP.              
013100*===============================================================*         
013200 PROCEDURE DIVISION.                                                      
013300*---------------------------------------------------------------*         
013400 0000-MAIN-PROCESSING.                                                    
013500*---------------------------------------------------------------*         
013600     DISPLAY 'LOGTEST -- CHECKOUT DECK FOR LOGENGIN ARITHMETIC'.          
013700     PERFORM 1000-TEST-AVERAGE-TWO-VALUES.                                
013800     PERFORM 2000-TEST-MEDIAN-ODD-COUNT.                                  
013900     PERFORM 3000-TEST-MEDIAN-EVEN-COUNT.                                 
014000     PERFORM 4000-TEST-ROUND-HALF-UP.                                     
014100     PERFORM 5000-TEST-ELIGIBILITY-RULE.                                  
014200     PERFORM 6000-TEST-TIE-BREAK-ORDER.                                   
014300     PERFORM 7000-TEST-EMPTY-RESULT-MESSAGE.                              
014400     PERFORM 8000-TEST-FIELD-ERROR-MESSAGE.                               
014500     PERFORM 9000-TEST-DATE-FORMAT-CHECK.                                 
014600     DISPLAY ' '.                                                         
014700     DISPLAY 'LOGTEST -- ' WS-TESTS-RUN ' RUN, '                          
014800             WS-TESTS-FAILED ' FAILED.'.                                  
014900     IF WS-TESTS-FAILED > ZERO                                            
015000         MOVE 12 TO RETURN-CODE                                           
015100     ELSE                                                                 
015200         MOVE ZERO TO RETURN-CODE.                                        
015300     GOBACK.                                                              
015400*---------------------------------------------------------------*         
015500 1000-TEST-AVERAGE-TWO-VALUES.                                            
015600*---------------------------------------------------------------*         
015700*    125.000 AND 150.000 MS -- THE SAME PAIR CAPACITY             OMP0262 
015800*    PLANNING SENT IN WITH THE OMP-114 REQUEST.  EXPECT           OMP0262 
015900*    137.500.                                                     OMP0262 
016000*---------------------------------------------------------------*         
016100     MOVE 125.000                    TO WS-FIXTURE-VALUES (1).            
016200     MOVE 150.000                    TO WS-FIXTURE-VALUES (2).            
016300     MOVE 2                          TO WS-ACTUAL-COUNT.                  
016400     ADD WS-FIXTURE-VALUES (1) WS-FIXTURE-VALUES (2)                      
016500         GIVING WS-ACTUAL-SUM.                                            
016600     DIVIDE WS-ACTUAL-SUM BY WS-ACTUAL-COUNT                              
016700         GIVING WS-ACTUAL-AGG ROUNDED.                                    
016800     MOVE 137.500                    TO WS-EXPECTED-AGG.                  
016900     PERFORM 9900-CHECK-AGG-RESULT.                                       
017000*---------------------------------------------------------------*         
017100 2000-TEST-MEDIAN-ODD-COUNT.                                              
017200*---------------------------------------------------------------*         
017300*    VALUES 5, 1, 3 -- SORTED 1, 3, 5 -- MIDDLE IS 3.             OMP0231 
017400*---------------------------------------------------------------*         
017500     MOVE 5                          TO WS-FIXTURE-VALUES (1).            
017600     MOVE 1                          TO WS-FIXTURE-VALUES (2).            
017700     MOVE 3                          TO WS-FIXTURE-VALUES (3).            
017800     MOVE 3                          TO WS-FIXTURE-COUNT.                 
017900     PERFORM 9800-SHUTTLE-SORT-FIXTURE.                                   
018000     PERFORM 9810-PICK-MEDIAN-FROM-FIXTURE.                               
018100     MOVE 3                          TO WS-EXPECTED-AGG.                  
018200     PERFORM 9900-CHECK-AGG-RESULT.                                       
018300*---------------------------------------------------------------*         
018400 3000-TEST-MEDIAN-EVEN-COUNT.                                             
018500*---------------------------------------------------------------*         
018600*    VALUES 1, 2, 3, 4 -- MIDDLE TWO ARE 2 AND 3 -- AVERAGE 2.5.  OMP0231 
018700*---------------------------------------------------------------*         
018800     MOVE 4                          TO WS-FIXTURE-VALUES (1).            
018900     MOVE 1                          TO WS-FIXTURE-VALUES (2).            
019000     MOVE 3                          TO WS-FIXTURE-VALUES (3).            
019100     MOVE 2                          TO WS-FIXTURE-VALUES (4).            
019200     MOVE 4                          TO WS-FIXTURE-COUNT.                 
019300     PERFORM 9800-SHUTTLE-SORT-FIXTURE.                                   
019400     PERFORM 9810-PICK-MEDIAN-FROM-FIXTURE.                               
019500     MOVE 2.500                      TO WS-EXPECTED-AGG.                  
019600     PERFORM 9900-CHECK-AGG-RESULT.                                       
019700*---------------------------------------------------------------*         
019800 4000-TEST-ROUND-HALF-UP.                                                 
019900*---------------------------------------------------------------*         
020000*    1 DIVIDED BY 6 IS .16666... -- THE FOURTH DECIMAL IS A 6,    OMP0231 
020100*    SO ROUND-HALF-UP CARRIES THE THIRD DECIMAL FROM 6 TO 7.      OMP0231 
020200*---------------------------------------------------------------*         
020300     MOVE 1                          TO WS-ACTUAL-SUM.                    
020400     MOVE 6                          TO WS-ACTUAL-COUNT.                  
020500     DIVIDE WS-ACTUAL-SUM BY WS-ACTUAL-COUNT                              
020600         GIVING WS-ACTUAL-AGG ROUNDED.                                    
020700     MOVE 0.167                      TO WS-EXPECTED-AGG.                  
020800     PERFORM 9900-CHECK-AGG-RESULT.                                       
020900*---------------------------------------------------------------*         
021000 5000-TEST-ELIGIBILITY-RULE.                                              
021100*---------------------------------------------------------------*         
021200*    A RECORD WITH LOG-VALID-NUM = 'N' (OR A BLANK GROUP VALUE)   OMP0231 
021300*    MUST NOT REACH THE ACCUMULATOR -- MATCHES 3200-PROCESS-ONE-  OMP0231 
021400*    INPUT-RECORD IN LOGENGIN.                                    OMP0231 
021500*---------------------------------------------------------------*         
021600     SET WS-FIX-NOT-NUMERIC          TO TRUE.                             
021700     MOVE '/api/thing'               TO WS-FIX-GROUP-VALUE.               
021800     ADD 1                           TO WS-TESTS-RUN.                     
021900     IF WS-FIX-GROUP-VALUE NOT = SPACE AND WS-FIX-IS-NUMERIC              
022000         ADD 1 TO WS-TESTS-FAILED                                         
022100         DISPLAY 'FAIL - 5000-TEST-ELIGIBILITY-RULE (NUMERIC)'            
022200     ELSE                                                                 
022300         DISPLAY 'PASS - 5000-TEST-ELIGIBILITY-RULE (NUMERIC)'.           
022400     SET WS-FIX-IS-NUMERIC           TO TRUE.                             
022500     MOVE SPACE                      TO WS-FIX-GROUP-VALUE.               
022600     ADD 1                           TO WS-TESTS-RUN.                     
022700     IF WS-FIX-GROUP-VALUE NOT = SPACE AND WS-FIX-IS-NUMERIC              
022800         ADD 1 TO WS-TESTS-FAILED                                         
022900         DISPLAY 'FAIL - 5000-TEST-ELIGIBILITY-RULE (BLANK)'              
023000     ELSE                                                                 
023100         DISPLAY 'PASS - 5000-TEST-ELIGIBILITY-RULE (BLANK)'.             
023200*---------------------------------------------------------------*         
023300 6000-TEST-TIE-BREAK-ORDER.                                               
023400*---------------------------------------------------------------*         
023500*    GROUPS A AND B ARE BOTH COUNT 5 -- B WAS SEEN FIRST (SEQ 1)  OMP0231 
023600*    SO B MUST OUTRANK A.  GROUP C HAS FEWER RECORDS AND RANKS    OMP0231 
023700*    LAST NO MATTER WHAT ITS SEQ IS.                              OMP0231 
023800*---------------------------------------------------------------*         
023900     ADD 1                           TO WS-TESTS-RUN.                     
024000     IF TBF-B-COUNT = TBF-A-COUNT AND TBF-B-SEQ < TBF-A-SEQ               
024100             AND TBF-A-COUNT > TBF-C-COUNT                                
024200         DISPLAY 'PASS - 6000-TEST-TIE-BREAK-ORDER'                       
024300     ELSE                                                                 
024400         ADD 1 TO WS-TESTS-FAILED                                         
024500         DISPLAY 'FAIL - 6000-TEST-TIE-BREAK-ORDER'.                      
024600*---------------------------------------------------------------*         
024700 7000-TEST-EMPTY-RESULT-MESSAGE.                                          
024800*---------------------------------------------------------------*         
024900     MOVE SPACE                      TO WS-BUILT-MESSAGE.                 
025000     STRING 'No valid data found for field "'                             
025100                                      DELIMITED BY SIZE                   
025200            'url'                     DELIMITED BY SIZE                   
025300            '" and target "'          DELIMITED BY SIZE                   
025400            'response_time'           DELIMITED BY SIZE                   
025500            '"'                       DELIMITED BY SIZE                   
025600         INTO WS-BUILT-MESSAGE.                                           
025700     MOVE SPACE                      TO WS-EXPECTED-MESSAGE.              
025800     MOVE 'No valid data found for field "url" and target '               
025900         TO WS-EXPECTED-MESSAGE.                                          
026000     STRING WS-EXPECTED-MESSAGE       DELIMITED BY SPACE                  
026100            '"response_time"'         DELIMITED BY SIZE                   
026200         INTO WS-EXPECTED-MESSAGE.                                        
026300     ADD 1                           TO WS-TESTS-RUN.                     
026400     IF WS-BUILT-MESSAGE = WS-EXPECTED-MESSAGE                            
026500         DISPLAY 'PASS - 7000-TEST-EMPTY-RESULT-MESSAGE'                  
026600     ELSE                                                                 
026700         ADD 1 TO WS-TESTS-FAILED                                         
026800         DISPLAY 'FAIL - 7000-TEST-EMPTY-RESULT-MESSAGE'                  
026900         DISPLAY '       GOT: ' WS-BUILT-MESSAGE                          
027000         DISPLAY '       WANT: ' WS-EXPECTED-MESSAGE.                     
027100*---------------------------------------------------------------*         
027200 8000-TEST-FIELD-ERROR-MESSAGE.                                           
027300*---------------------------------------------------------------*         
027400     MOVE SPACE                      TO WS-BUILT-MESSAGE.                 
027500     STRING '"'                      DELIMITED BY SIZE                    
027600            'bogus_field'             DELIMITED BY SIZE                   
027700            '" is not valid field'    DELIMITED BY SIZE                   
027800         INTO WS-BUILT-MESSAGE.                                           
027900     MOVE '"bogus_field" is not valid field'                              
028000         TO WS-EXPECTED-MESSAGE.                                          
028100     ADD 1                           TO WS-TESTS-RUN.                     
028200     IF WS-BUILT-MESSAGE (1:34) = WS-EXPECTED-MESSAGE (1:34)              
028300         DISPLAY 'PASS - 8000-TEST-FIELD-ERROR-MESSAGE'                   
028400     ELSE                                                                 
028500         ADD 1 TO WS-TESTS-FAILED                                         
028600         DISPLAY 'FAIL - 8000-TEST-FIELD-ERROR-MESSAGE'.                  
028700*---------------------------------------------------------------*         
028800 9000-TEST-DATE-FORMAT-CHECK.                                             
028900*---------------------------------------------------------------*         
029000     PERFORM 9100-CHECK-ONE-DATE-STRING.                                  
029100*---------------------------------------------------------------*         
029200 9100-CHECK-ONE-DATE-STRING.                                              
029300*---------------------------------------------------------------*         
029400     MOVE '2024-03-05'                TO WS-BUILT-MESSAGE (1:10).         
029500     ADD 1                           TO WS-TESTS-RUN.                     
029600     IF WS-BUILT-MESSAGE (5:1) = '-' AND                                  
029700             WS-BUILT-MESSAGE (8:1) = '-' AND                             
029800             WS-BUILT-MESSAGE (1:4) IS NUMERIC AND                        
029900             WS-BUILT-MESSAGE (6:2) IS NUMERIC AND                        
030000             WS-BUILT-MESSAGE (9:2) IS NUMERIC                            
030100         DISPLAY 'PASS - 9100-CHECK-ONE-DATE-STRING (GOOD)'               
030200     ELSE                                                                 
030300         ADD 1 TO WS-TESTS-FAILED                                         
030400         DISPLAY 'FAIL - 9100-CHECK-ONE-DATE-STRING (GOOD)'.              
030500     MOVE '/'                       TO WS-MSG-CELL (5).                   
030600     ADD 1                           TO WS-TESTS-RUN.                     
030700     IF WS-BUILT-MESSAGE (5:1) = '-' AND                                  
030800             WS-BUILT-MESSAGE (8:1) = '-' AND                             
030900             WS-BUILT-MESSAGE (1:4) IS NUMERIC AND                        
031000             WS-BUILT-MESSAGE (6:2) IS NUMERIC AND                        
031100             WS-BUILT-MESSAGE (9:2) IS NUMERIC                            
031200         ADD 1 TO WS-TESTS-FAILED                                         
031300         DISPLAY 'FAIL - 9100-CHECK-ONE-DATE-STRING (BAD)'                
031400     ELSE                                                                 
031500         DISPLAY 'PASS - 9100-CHECK-ONE-DATE-STRING (BAD)'.               
031600*---------------------------------------------------------------*         
031700 9800-SHUTTLE-SORT-FIXTURE.                                               
031800*---------------------------------------------------------------*         
031900     PERFORM 9810-SHUTTLE-ONE-PASS                                        
032000         VARYING WS-SHUTTLE-IDX FROM 2 BY 1                               
032100         UNTIL WS-SHUTTLE-IDX > WS-FIXTURE-COUNT.                         
032200*---------------------------------------------------------------*         
032300 9810-SHUTTLE-ONE-PASS.                                                   
032400*---------------------------------------------------------------*         
032500     PERFORM 9820-SHUTTLE-ONE-ELEMENT.                                    
032600*---------------------------------------------------------------*         
032700 9820-SHUTTLE-ONE-ELEMENT.                                                
032800*---------------------------------------------------------------*         
032900     IF WS-SHUTTLE-IDX > 1                                                
033000         IF WS-FIXTURE-VALUES (WS-SHUTTLE-IDX) <                          
033100            WS-FIXTURE-VALUES (WS-SHUTTLE-IDX - 1)                        
033200             MOVE WS-FIXTURE-VALUES (WS-SHUTTLE-IDX)                      
033300                                      TO WS-SHUTTLE-HOLD                  
033400             MOVE WS-FIXTURE-VALUES (WS-SHUTTLE-IDX - 1)                  
033500                 TO WS-FIXTURE-VALUES (WS-SHUTTLE-IDX)                    
033600             MOVE WS-SHUTTLE-HOLD                                         
033700                 TO WS-FIXTURE-VALUES (WS-SHUTTLE-IDX - 1)                
033800             SUBTRACT 1 FROM WS-SHUTTLE-IDX                               
033900             PERFORM 9820-SHUTTLE-ONE-ELEMENT.                            
034000*---------------------------------------------------------------*         
034100 9810-PICK-MEDIAN-FROM-FIXTURE.                                           
034200*---------------------------------------------------------------*         
034300     COMPUTE WS-MEDIAN-MID = (WS-FIXTURE-COUNT + 1) / 2.                  
034400     DIVIDE WS-FIXTURE-COUNT BY 2                                         
034500         GIVING WS-MEDIAN-QUOTIENT REMAINDER WS-MEDIAN-REMAINDER.         
034600     IF WS-MEDIAN-REMAINDER = 1                                           
034700         MOVE WS-FIXTURE-VALUES (WS-MEDIAN-MID) TO WS-ACTUAL-AGG          
034800     ELSE                                                                 
034900         COMPUTE WS-ACTUAL-AGG ROUNDED =                                  
035000             (WS-FIXTURE-VALUES (WS-MEDIAN-MID)                           
035100               + WS-FIXTURE-VALUES (WS-MEDIAN-MID + 1)) / 2.              
035200*---------------------------------------------------------------*         
035300 9900-CHECK-AGG-RESULT.                                                   
035400*---------------------------------------------------------------*         
035500     ADD 1                           TO WS-TESTS-RUN.                     
035600     IF WS-ACTUAL-AGG = WS-EXPECTED-AGG                                   
035700         DISPLAY 'PASS - TEST ' WS-TESTS-RUN                              
035800     ELSE                                                                 
035900         ADD 1 TO WS-TESTS-FAILED                                         
036000         DISPLAY 'FAIL - TEST ' WS-TESTS-RUN                              
036100         DISPLAY '       GOT: ' WS-ACTUAL-AGG                             
036200         DISPLAY '       WANT: ' WS-EXPECTED-AGG.                         
